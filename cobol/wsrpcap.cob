000100*********************************************                             
000200*                                           *                             
000300*  Working Storage For The Capital-Cost     *                             
000400*           Schedule Table                  *                             
000500*     Built fresh for each request - not a  *                             
000600*     file, just a 12-month scratch table   *                             
000700*********************************************                             
000800*  Table size 12 x 28 = 336 bytes plus control fields.                    
000900*                                                                         
001000* 07/11/25 vbc - Created.                                                 
001100* 25/11/25 vbc - Added Cap-Cum-Interest-Pct for the CAPREPT               
001200*                footer (5 decimal places per the report spec).           
001300 01  RP-Capcost-Table.                                                    
001400     03  Cap-Months-Run        pic 99         comp.                       
001500     03  Cap-Monthly-Rate      pic s9v9(9)     comp-3.                    
001600     03  Cap-Final-Cum-Int     pic s9(9)v99    comp-3.                    
001700     03  Cap-Cum-Interest-Pct  pic s9(3)v9(5)  comp-3.                    
001800     03  Cap-Line              occurs 12.                                 
001900         05  Cap-Month            pic 99.                                 
002000         05  Cap-Outstanding-Bal  pic s9(9)v99 comp-3.                    
002100         05  Cap-Monthly-Int      pic s9(9)v99 comp-3.                    
002200         05  Cap-Cumulative-Int   pic s9(9)v99 comp-3.                    
002300     03  filler                pic x(8).                                  
002400*                                                                         
