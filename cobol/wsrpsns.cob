000100*********************************************                             
000200*                                           *                             
000300*  Working Storage For The Profit-Margin    *                             
000400*           Sensitivity Table                *                            
000500*     Up to (2 x delta) + 1 candidate lines, *                            
000600*     default delta = 3 -> 7 lines max       *                            
000700*********************************************                             
000800*                                                                         
000900* 09/11/25 vbc - Created.                                                 
001000* 27/11/25 vbc - Raised occurs from 7 to 21 so a wider delta              
001100*                set via wsrpconst.cob does not overflow the              
001200*                table - default run still uses 7.                        
001300 01  RP-Sensit-Table.                                                     
001400     03  Sns-Base-Margin-Pct   pic s9(3)      comp.                       
001500     03  Sns-Delta             pic 9(3)       comp.                       
001600     03  Sns-Lines-Used        pic 99         comp.                       
001700     03  Sns-Line              occurs 21.                                 
001800         05  Sns-Profit-Pct       pic s9(3).                              
001900         05  Sns-Sale-Price       pic 9(9)v99 comp-3.                     
002000         05  Sns-Line-Valid       pic x.                                  
002100     03  filler                pic x(6).                                  
002200*                                                                         
