000100*********************************************                             
000200*                                           *                             
000300*  Record Definition For Priced Result      *                             
000400*           File                            *                             
000500*     Written one per request - incl. any   *                             
000600*     rejects                               *                             
000700*********************************************                             
000800*  File size 37 bytes padded to 40 by filler.                             
000900*                                                                         
001000* 06/11/25 vbc - Created.                                                 
001100* 21/11/25 vbc - Widened filler to leave room for a future                
001200*                batch/run-id stamp without another resize                
001300*                of this file.                                            
001400 01  RP-Result-Record.                                                    
001500     03  Res-Request-Id        pic x(6).                                  
001600     03  Res-Sale-Type         pic x.                                     
001700     03  Res-Profit-Appl       pic x.                                     
001800     03  Res-Sale-Price        pic 9(9)v99.                               
001900     03  Res-Net-Profit        pic s9(9)v99.                              
002000     03  Res-Interest-Pct      pic 9(3)v99.                               
002100     03  Res-Status            pic xx.                                    
002200     03  filler                pic x(3).                                  
002300*                                                                         
