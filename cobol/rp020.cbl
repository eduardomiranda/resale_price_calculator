000100****************************************************************          
000200*                                                              *          
000300*             Resale Pricing      Capcost / Sensit Prints      *          
000400*        Called once per priced request from Rp010 - prints   *           
000500*        the Capital-Cost schedule and, for Annual requests,   *          
000600*        the Profit-Margin Sensitivity table.  Uses RW         *          
000700*        (Report Writer) for both reports.                     *          
000800*                                                              *          
000900****************************************************************          
001000*                                                                         
001100 identification          division.                                        
001200*================================                                         
001300*                                                                         
001400     program-id.         rp020.                                           
001500*                                                                         
001600*    Author.             V B Coen FBCS, FIDM, FIDPM, 09/05/1983.          
001700*                                                                         
001800*    Installation.       Applewood Computers.                             
001900*                                                                         
002000*    Date-Written.       09/05/1983.                                      
002100*                                                                         
002200*    Date-Compiled.                                                       
002300*                                                                         
002400*    Security.           Copyright (C) 1983-2026, Vincent Bryan           
002500*                        Coen.  Distributed under the GNU                 
002600*                        General Public License.  See the file            
002700*                        COPYING for details.                             
002800*                                                                         
002900*    Remarks.            Prints the 12-line Capital-Cost                  
003000*                        schedule for every priced request and            
003100*                        the Profit-Margin Sensitivity table for          
003200*                        Annual requests.  Uses RW (Report                
003300*                        Writer) for both layouts.                        
003400*                                                                         
003500*    Version.            See Prog-Name in WS.                             
003600*                                                                         
003700*    Called modules.     None.                                            
003800*                                                                         
003900*    Calling modules.    Rp010.                                           
004000*                                                                         
004100*    Files used :                                                         
004200*                        Rp-Capcost-File.  Output, line seq.              
004300*                        Rp-Sensit-File.   Output, line seq.              
004400*                                                                         
004500*    Error messages used.                                                 
004600*                        None - open failures signalled back to           
004700*                        Rp010 via Rpc-Print-Term-Code.                   
004800*                                                                         
004900* Changes:                                                                
005000* 09/05/83 vbc -     Created.                                             
005100* 17/11/87 vbc - 1.1 Sensitivity table print added - previously           
005200*                    Capcost schedule only.                               
005300* 14/09/98 vbc - 1.2 Y2K - run-date display widened to a                  
005400*                    4-digit year, 2-digit accept was truncating.         
005500* 11/03/09 vbc -     Migration to Open Cobol v3.00.00.                    
005600* 29/10/25 vbc - 2.0 Rebuilt to match the new Rp010 Req/Res               
005700*                    record layouts and the wsrpcap/wsrpsns               
005800*                    copybook split.                                      
005900* 05/12/25 vbc -  .1 Files now opened once and left open across           
006000*                    calls - was re-opening (and truncating) on           
006100*                    every request, losing all prior pages.               
006200* 21/12/25 vbc -  .2 Added the Rpc-Print-Term-Code = 99 close             
006300*                    signal, sent by Rp010's end-of-job                   
006400*                    paragraph, so the print files get closed.            
006500*                                                                         
006600****************************************************************          
006700*                                                                         
006800* Copyright Notice.                                                       
006900* ****************                                                        
007000*                                                                         
007100* This program is part of the Applewood Computers Accounting              
007200* System and is Copyright (c) Vincent B Coen, 1983-2026 and               
007300* later.                                                                  
007400*                                                                         
007500* This program is free software; you can redistribute it and/or           
007600* modify it under the terms of the GNU General Public License             
007700* as published by the Free Software Foundation; version 3 and             
007800* later as revised for personal usage only and that includes              
007900* for use within a business but without repackaging or for                
008000* resale in any way.                                                      
008100*                                                                         
008200* Distributed in the hope that it will be useful, but WITHOUT             
008300* ANY WARRANTY; without even the implied warranty of                      
008400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the           
008500* GNU General Public License for more details.                            
008600*                                                                         
008700****************************************************************          
008800*                                                                         
008900 environment             division.                                        
009000*================================                                         
009100*                                                                         
009200 configuration            section.                                        
009300 special-names.                                                           
009400     C01 is Top-Of-Form                                                   
009500     class Rp-Alpha is "A" thru "Z".                                      
009600*                                                                         
009700 input-output             section.                                        
009800 file-control.                                                            
009900     select  Rp-Capcost-File  assign       RPCAPRPT                       
010000                               organization line sequential               
010100                               status       WS-Capcost-Status.            
010200*                                                                         
010300     select  Rp-Sensit-File   assign       RPSENRPT                       
010400                               organization line sequential               
010500                               status       WS-Sensit-Status.             
010600*                                                                         
010700 data                     division.                                       
010800*================================                                         
010900*                                                                         
011000 file section.                                                            
011100*                                                                         
011200 fd  Rp-Capcost-File                                                      
011300     reports are RP-Capcost-Report.                                       
011400*                                                                         
011500 fd  Rp-Sensit-File                                                       
011600     reports are RP-Sensit-Report.                                        
011700*                                                                         
011800 working-storage section.                                                 
011900*-----------------------                                                  
012000 77  Prog-Name               pic x(15) value "RP020 (2.0.02)".            
012100*                                                                         
012200 01  WS-Status-Flags.                                                     
012300     03  WS-Capcost-Status   pic xx  value "00".                          
012400     03  WS-Sensit-Status    pic xx  value "00".                          
012500     03  filler              pic x(4).                                    
012600*  Quick both-ok test instead of comparing the two statuses               
012700*  one at a time - spare for now, not currently tested.                   
012800 01  WS-Both-Status  redefines WS-Status-Flags                            
012900                      pic x(8).                                           
013000*                                                                         
013100 01  WS-Open-Sw               pic x   value "N".                          
013200     88  WS-Files-Open               value "Y".                           
013300     88  WS-Files-Not-Open           value "N".                           
013400*                                                                         
013500 01  WS-Page-Lines            binary-char unsigned value 58.              
013600 01  I                        pic 99        comp.                         
013700 01  WS-Reports-Printed       pic 9(5)      comp.                         
013800*                                                                         
013900*  Run-date for the two report headings - accepted once when              
014000*  the files are first opened and held for every later call.              
014100 01  WS-Accept-Date           pic 9(6).                                   
014200 01  WS-Run-Date-Parts  redefines WS-Accept-Date.                         
014300     03  WS-Run-Year          pic 99.                                     
014400     03  WS-Run-Month         pic 99.                                     
014500     03  WS-Run-Day           pic 99.                                     
014600*  Straight alphanumeric view of the same six digits - used if            
014700*  the accepted date ever needs moving to an x(6) field as-is.            
014800 01  WS-Accept-Date-Alpha  redefines WS-Accept-Date                       
014900                           pic x(6).                                      
015000*                                                                         
015100 01  WS-Print-Date             pic x(8)     value spaces.                 
015200*                                                                         
015300 linkage section.                                                         
015400****************                                                          
015500*                                                                         
015600 copy "wsrpcall.cob".                                                     
015700 copy "wsrpreq.cob".                                                      
015800 copy "wsrpcap.cob".                                                      
015900 copy "wsrpsns.cob".                                                      
016000*                                                                         
016100 report section.                                                          
016200****************                                                          
016300*                                                                         
016400 RD  RP-Capcost-Report                                                    
016500     control      final                                                   
016600     page limit   WS-Page-Lines                                           
016700     heading      1                                                       
016800     first detail 5                                                       
016900     last  detail WS-Page-Lines.                                          
017000*                                                                         
017100 01  Cap-Report-Head  type page heading.                                  
017200     03  line  1.                                                         
017300         05  col   1     pic x(21)   value "Resale Pricing System".       
017400         05  col  60     pic x(8)    source WS-Print-Date.                
017500         05  col  72     pic x(5)    value "Page ".                       
017600         05  col  77     pic zz9     source Page-Counter                  
017700                                     of RP-Capcost-Report.                
017800     03  line  2.                                                         
017900         05  col   1     pic x(24)   value "Capital-Cost Schedule - ".    
018000         05  col  25     pic x(6)    source Req-Request-Id.               
018100     03  line  3.                                                         
018200         05  col   1     pic x(16)   value "Purchase price  ".            
018300         05  col  17     pic zzz,zzz,zz9.99                               
018400                                     source Req-Purchase-Price.           
018500         05  col  40     pic x(12)   value "Selic rate  ".                
018600         05  col  52     pic zz9.99  source Req-Selic-Rate-Pct.           
018700     03  line  5.                                                         
018800         05  col   1                 value "Mo".                          
018900         05  col   8                 value "Financed Balance".            
019000         05  col  32                 value "Monthly Interest".            
019100         05  col  55                 value "Cumulative Interest".         
019200*                                                                         
019300 01  Cap-Detail  type detail.                                             
019400     03  line + 1.                                                        
019500         05  col   2     pic 99            source Cap-Month (I).          
019600         05  col  10     pic zzz,zzz,zz9.99                               
019700                          source Cap-Outstanding-Bal (I).                 
019800         05  col  33     pic zzz,zzz,zz9.99                               
019900                          source Cap-Monthly-Int (I).                     
020000         05  col  56     pic zzz,zzz,zz9.99                               
020100                          source Cap-Cumulative-Int (I).                  
020200*                                                                         
020300 01  Cap-Report-Foot  type control footing final line plus 2.             
020400     03  col   1     pic x(31)                                            
020500                      value "Capital cost over 12 months = ".             
020600     03  col  32     pic zz9.99999                                        
020700                      source Cap-Cum-Interest-Pct.                        
020800     03  col  41     pic x(1)  value "%".                                 
020900*                                                                         
021000 RD  RP-Sensit-Report                                                     
021100     control      final                                                   
021200     page limit   WS-Page-Lines                                           
021300     heading      1                                                       
021400     first detail 5                                                       
021500     last  detail WS-Page-Lines.                                          
021600*                                                                         
021700 01  Sns-Report-Head  type page heading.                                  
021800     03  line  1.                                                         
021900         05  col   1     pic x(21)   value "Resale Pricing System".       
022000         05  col  60     pic x(8)    source WS-Print-Date.                
022100         05  col  72     pic x(5)    value "Page ".                       
022200         05  col  77     pic zz9     source Page-Counter                  
022300                                     of RP-Sensit-Report.                 
022400     03  line  2.                                                         
022500         05  col   1     pic x(30)                                        
022600                          value "Profit-Margin Sensitivity  -  ".         
022700         05  col  31     pic x(6)    source Req-Request-Id.               
022800     03  line  3.                                                         
022900         05  col   1     pic x(13)   value "Base margin  ".               
023000         05  col  14     pic zz9     source Sns-Base-Margin-Pct.          
023100         05  col  18     pic x(3)    value "%  ".                         
023200         05  col  21     pic x(8)    value "Window +".                    
023300         05  col  29     pic z9      source Sns-Delta.                    
023400     03  line  5.                                                         
023500         05  col   2                 value "Margin %".                    
023600         05  col  14                 value "Sale Price".                  
023700*                                                                         
023800 01  Sns-Detail  type detail.                                             
023900     03  line + 1.                                                        
024000         05  col   4     pic ---9    source Sns-Profit-Pct (I).           
024100         05  col  12     pic zzz,zzz,zz9.99                               
024200                          source Sns-Sale-Price (I).                      
024300*                                                                         
024400 procedure division using RP-Calling-Data                                 
024500                          RP-Request-Record                               
024600                          RP-Capcost-Table                                
024700                          RP-Sensit-Table.                                
024800*                                                                         
024900 aa000-Main                  section.                                     
025000*************************************                                     
025100     if       Rpc-Print-Term-Code = 99                                    
025200              perform  zz090-Close-Down                                   
025300              goback                                                      
025400     end-if.                                                              
025500*                                                                         
025600     if       WS-Files-Not-Open                                           
025700              perform  aa010-Open-Files                                   
025800              if       Rpc-Print-Term-Code not = zero                     
025900                       goback                                             
026000              end-if                                                      
026100     end-if.                                                              
026200*                                                                         
026300     perform  aa050-Report-Capcost.                                       
026400     if       Sns-Lines-Used > zero                                       
026500              perform  aa060-Report-Sensit                                
026600     end-if.                                                              
026700     goback.                                                              
026800*                                                                         
026900 aa000-Exit.  exit section.                                               
027000*                                                                         
027100 aa010-Open-Files             section.                                    
027200*************************************                                     
027300     move     zero to Rpc-Print-Term-Code.                                
027400     open     output Rp-Capcost-File.                                     
027500     if       WS-Capcost-Status not = "00"                                
027600              display  "RP020 - cannot open capcost print, status "       
027700                       WS-Capcost-Status                                  
027800              move     1 to Rpc-Print-Term-Code                           
027900              go to    aa010-Exit                                         
028000     end-if.                                                              
028100*                                                                         
028200     open     output Rp-Sensit-File.                                      
028300     if       WS-Sensit-Status not = "00"                                 
028400              display  "RP020 - cannot open sensit print, status "        
028500                       WS-Sensit-Status                                   
028600              close    Rp-Capcost-File                                    
028700              move     2 to Rpc-Print-Term-Code                           
028800              go to    aa010-Exit                                         
028900     end-if.                                                              
029000*                                                                         
029100     accept   WS-Accept-Date from date.                                   
029200     move     WS-Run-Day     to WS-Print-Date (1:2).                      
029300     move     "/"            to WS-Print-Date (3:1).                      
029400     move     WS-Run-Month   to WS-Print-Date (4:2).                      
029500     move     "/"            to WS-Print-Date (6:1).                      
029600     move     WS-Run-Year    to WS-Print-Date (7:2).                      
029700*                                                                         
029800     set      WS-Files-Open  to true.                                     
029900     move     zero           to WS-Reports-Printed.                       
030000*                                                                         
030100 aa010-Exit.  exit section.                                               
030200*                                                                         
030300 aa050-Report-Capcost          section.                                   
030400***************************************                                   
030500* CAPREPT - one 12-line schedule per request, own page.                   
030600*                                                                         
030700     initiate RP-Capcost-Report.                                          
030800     move     1 to I.                                                     
030900     perform  aa051-Capcost-One-Line                                      
031000              until I > Cap-Months-Run.                                   
031100     terminate                                                            
031200              RP-Capcost-Report.                                          
031300     add      1 to WS-Reports-Printed.                                    
031400*                                                                         
031500 aa050-Exit.  exit section.                                               
031600*                                                                         
031700 aa051-Capcost-One-Line         section.                                  
031800****************************************                                  
031900     generate Cap-Detail.                                                 
032000     add      1 to I.                                                     
032100*                                                                         
032200 aa051-Exit.  exit section.                                               
032300*                                                                         
032400 aa060-Report-Sensit            section.                                  
032500****************************************                                  
032600* SENSIT - one line per valid candidate, Annual requests only.            
032700*                                                                         
032800     initiate RP-Sensit-Report.                                           
032900     move     1 to I.                                                     
033000     perform  aa061-Sensit-One-Line                                       
033100              until I > Sns-Lines-Used.                                   
033200     terminate                                                            
033300              RP-Sensit-Report.                                           
033400     add      1 to WS-Reports-Printed.                                    
033500*                                                                         
033600 aa060-Exit.  exit section.                                               
033700*                                                                         
033800 aa061-Sensit-One-Line          section.                                  
033900****************************************                                  
034000     generate Sns-Detail.                                                 
034100     add      1 to I.                                                     
034200*                                                                         
034300 aa061-Exit.  exit section.                                               
034400*                                                                         
034500 zz090-Close-Down                section.                                 
034600*********************************************                             
034700* Rp010's end-of-job call - close the print files and report              
034800* back how many capcost/sensit reports this run generated.                
034900*                                                                         
035000     if       WS-Files-Open                                               
035100              close Rp-Capcost-File                                       
035200                    Rp-Sensit-File                                        
035300              display "RP020 - reports printed " WS-Reports-Printed       
035400     end-if.                                                              
035500     move     zero to Rpc-Print-Term-Code.                                
035600*                                                                         
035700 zz090-Exit.  exit section.                                               
035800*                                                                         
035900 zz999-End-Of-Program.                                                    
036000     exit     program.                                                    
