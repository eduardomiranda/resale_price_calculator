000100****************************************************************          
000200*                                                              *          
000300*                  Resale Pricing       Main Batch             *          
000400*        Reads the pricing-request file, prices each           *          
000500*        request and writes the priced-result file,            *          
000600*        calling Rp020 for the per-request prints               *         
000700*                                                              *          
000800****************************************************************          
000900*                                                                         
001000 identification          division.                                        
001100*================================                                         
001200*                                                                         
001300     program-id.         rp010.                                           
001400*                                                                         
001500*    Author.             V B Coen FBCS, FIDM, FIDPM, 04/11/1982.          
001600*                                                                         
001700*    Installation.       Applewood Computers.                             
001800*                                                                         
001900*    Date-Written.       04/11/1982.                                      
002000*                                                                         
002100*    Date-Compiled.                                                       
002200*                                                                         
002300*    Security.           Copyright (C) 1982-2026, Vincent Bryan           
002400*                        Coen.  Distributed under the GNU                 
002500*                        General Public License.  See the file            
002600*                        COPYING for details.                             
002700*                                                                         
002800*    Remarks.            Resale Price Calculation batch driver.           
002900*                        Runs PRICING, CAPCOST and MININT for             
003000*                        every request on the Pricing Request             
003100*                        file and writes the Priced Result                
003200*                        file.  Calls Rp020 per request for the           
003300*                        Capital-Cost and Sensitivity prints.             
003400*                                                                         
003500*    Version.            See Prog-Name in WS.                             
003600*                                                                         
003700*    Called modules.     Rp020.                                           
003800*                                                                         
003900*    Files used :                                                         
004000*                        Rp-Request-File.  Input, line seq.               
004100*                        Rp-Result-File.   Output, line seq.              
004200*                                                                         
004300*    Error messages used.                                                 
004400*                        RP001 - RP007.                                   
004500*                                                                         
004600* Changes:                                                                
004700* 04/11/82 vbc -     Created.                                             
004800* 19/06/84 vbc - 1.1 Constant amortisation CAPCOST schedule               
004900*                    added - prior release priced off input               
005000*                    interest rate direct, no longer allowed.             
005100* 02/02/91 vbc - 1.2 Added Profit-On-Sale pricing mode.                   
005200* 14/09/98 vbc - 1.3 Y2K - Req record carried a 2-digit year              
005300*                    stamp in an earlier release; field dropped,          
005400*                    no date fields remain on this file.                  
005500* 11/03/09 vbc -     Migration to Open Cobol v3.00.00.                    
005600* 24/10/16 vbc -     Now using wsnames style copybook split -             
005700*                    tax constants moved to wsrpconst.cob.                
005800* 16/04/24 vbc -     Copyright notice update superseding all              
005900*                    previous notices.                                    
006000* 29/10/25 vbc - 2.0 Rebuilt as a stand-alone Resale Pricing              
006100*                    job, split out of the old estimating                 
006200*                    worksheet macro.  Req/Res record layouts             
006300*                    finalised.                                           
006400* 18/11/25 vbc -  .1 Added Seller-Margin-Pct passthrough field -          
006500*                    captured only, see wsrpreq.cob.                      
006600* 03/12/25 vbc -  .2 MININT ceiling rule corrected - was                  
006700*                    truncating instead of rounding up.                   
006800* 21/12/25 vbc -  .3 Sensitivity window widened from fixed +/-3           
006900*                    to Rp-Default-Delta via wsrpconst.cob.               
007000* 09/01/26 vbc -  .4 Added ROUNDED to every place a 6-decimal             
007100*                    working field is struck off to 2 decimals            
007200*                    (sale price, net profit, Capcost schedule) -         
007300*                    was truncating toward zero, should round             
007400*                    half-up.                                             
007500*                                                                         
007600****************************************************************          
007700*                                                                         
007800* Copyright Notice.                                                       
007900* ****************                                                        
008000*                                                                         
008100* This program is part of the Applewood Computers Accounting              
008200* System and is Copyright (c) Vincent B Coen, 1982-2026 and               
008300* later.                                                                  
008400*                                                                         
008500* This program is free software; you can redistribute it and/or           
008600* modify it under the terms of the GNU General Public License             
008700* as published by the Free Software Foundation; version 3 and             
008800* later as revised for personal usage only and that includes              
008900* for use within a business but without repackaging or for                
009000* resale in any way.                                                      
009100*                                                                         
009200* Distributed in the hope that it will be useful, but WITHOUT             
009300* ANY WARRANTY; without even the implied warranty of                      
009400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the           
009500* GNU General Public License for more details.                            
009600*                                                                         
009700****************************************************************          
009800*                                                                         
009900 environment             division.                                        
010000*================================                                         
010100*                                                                         
010200 configuration            section.                                        
010300 special-names.                                                           
010400     class Rp-Numeric is "0" thru "9"                                     
010500     C01 is Top-Of-Form                                                   
010600     UPSI-0 is Rp-Debug-Switch.                                           
010700*                                                                         
010800 input-output             section.                                        
010900 file-control.                                                            
011000     select  Rp-Request-File  assign       RPREQIN                        
011100                               organization line sequential               
011200                               status       Rp-Req-Status.                
011300*                                                                         
011400     select  Rp-Result-File   assign       RPRESOUT                       
011500                               organization line sequential               
011600                               status       Rp-Res-Status.                
011700*                                                                         
011800 data                     division.                                       
011900*================================                                         
012000*                                                                         
012100 file section.                                                            
012200*                                                                         
012300 fd  Rp-Request-File.                                                     
012400     copy "wsrpreq.cob".                                                  
012500*                                                                         
012600 fd  Rp-Result-File.                                                      
012700     copy "wsrpres.cob".                                                  
012800*                                                                         
012900 working-storage section.                                                 
013000*-----------------------                                                  
013100 77  Prog-Name               pic x(15) value "RP010 (2.0.03)".            
013200*                                                                         
013300 copy "wsrpconst.cob".                                                    
013400 copy "wsrpcap.cob".                                                      
013500 copy "wsrpsns.cob".                                                      
013600 copy "wsrpcall.cob".                                                     
013700*                                                                         
013800 01  WS-Status-Flags.                                                     
013900     03  Rp-Req-Status       pic xx  value "00".                          
014000     03  Rp-Res-Status       pic xx  value "00".                          
014100     03  WS-Eof-Sw           pic x   value "N".                           
014200         88  WS-Eof                  value "Y".                           
014300         88  WS-Not-Eof               value "N".                          
014400*                                                                         
014500 01  WS-Rate-Fields.                                                      
014600     03  WS-Tax-Rate          pic s9v9(6)  comp-3.                        
014700     03  WS-Profit-Rate       pic s9v9(6)  comp-3.                        
014800     03  WS-Interest-Rate     pic s9v9(6)  comp-3.                        
014900     03  WS-Net-Multiplier    pic s9v9(6)  comp-3.                        
015000     03  WS-Denominator       pic s9v9(6)  comp-3.                        
015100*                                                                         
015200* WS-Rate-Fields-Tbl lets the five rate fields above be stepped           
015300* through as a table rather than named individually - kept for            
015400* any future trace/dump coded behind Rp-Debug-Switch.                     
015500 01  WS-Rate-Fields-Tbl redefines WS-Rate-Fields.                         
015600     03  WS-Rate-Entry        pic s9v9(6)  comp-3 occurs 5.               
015700*                                                                         
015800 01  WS-Money-Fields.                                                     
015900     03  WS-Purchase-Price    pic s9(9)v9(6)  comp-3.                     
016000     03  WS-Sale-Price        pic s9(9)v9(6)  comp-3.                     
016100     03  WS-Annual-Sale       pic s9(9)v9(6)  comp-3.                     
016200     03  WS-Net-Profit        pic s9(9)v9(6)  comp-3.                     
016300*                                                                         
016400 01  WS-Money-Fields-Tbl redefines WS-Money-Fields.                       
016500     03  WS-Money-Entry       pic s9(9)v9(6)  comp-3 occurs 4.            
016600*                                                                         
016700 01  WS-Interest-Fields.                                                  
016800     03  WS-Selic-Rate        pic s9v9(6)    comp-3.                      
016900     03  WS-Min-Int-Pct       pic s9(3)v9(5) comp-3.                      
017000     03  WS-Min-Int-Whole     pic s9(3)      comp-3.                      
017100     03  WS-Int-Remainder     pic s9v9(5)    comp-3.                      
017200     03  WS-Ceiling-Int-Pct   pic s9(3)      comp-3.                      
017300*                                                                         
017400 01  Error-Code               pic 9          comp.                        
017500*                                                                         
017600 01  WS-Edit-Fields.                                                      
017700     03  WS-Sale-Price-Ed     pic 9(9)v99.                                
017800     03  WS-Net-Profit-Ed     pic s9(9)v99.                               
017900     03  WS-Ceiling-Int-Ed    pic 9(3)v99.                                
018000*                                                                         
018100 01  WS-Control-Totals.                                                   
018200     03  WS-Recs-Read        pic 9(5)      comp.                          
018300     03  WS-Recs-Priced      pic 9(5)      comp.                          
018400     03  WS-Recs-Rejected    pic 9(5)      comp.                          
018500     03  WS-Tot-Sale-Price   pic s9(11)v99 comp-3.                        
018600     03  WS-Tot-Net-Profit   pic s9(11)v99 comp-3.                        
018700*                                                                         
018800 01  WS-Totals-Edit.                                                      
018900     03  WS-Recs-Read-Ed      pic zz,zz9.                                 
019000     03  WS-Recs-Priced-Ed    pic zz,zz9.                                 
019100     03  WS-Recs-Rejected-Ed  pic zz,zz9.                                 
019200     03  WS-Tot-Sale-Ed       pic z,zzz,zz9.99.                           
019300     03  WS-Tot-Profit-Ed     pic -,zzz,zz9.99.                           
019400*                                                                         
019500*  WS-Control-Counts lets the three record counters above be              
019600*  stepped through as a table when Aa090 builds the totals                
019700*  display, instead of moving each one by name.                           
019800 01  WS-Control-Counts redefines WS-Control-Totals.                       
019900     03  WS-Count-Entry       pic 9(5)      comp occurs 3.                
020000     03  filler               pic s9(11)v99 comp-3 occurs 2.              
020100*                                                                         
020200 01  Error-Messages.                                                      
020300     03  RP001   pic x(33) value "RP001 Purchase price must be > 0".      
020400     03  RP002   pic x(32) value "RP002 Tax rate out of range 0-1".       
020500     03  RP003   pic x(35) value "RP003 Profit rate out of range 0-1".    
020600     03  RP004   pic x(31) value "RP004 Interest rate must be >=0".       
020700     03  RP005   pic x(28) value "RP005 1 minus tax rate <= 0".           
020800     03  RP006   pic x(34) value "RP006 Margin plus tax rate >= 100".     
020900     03  RP007   pic x(40) value "RP007 Invalid sale type or appl code".  
021000*                                                                         
021100 01  A                    pic s9(3)       comp.                           
021200 01  B                    pic s9(3)       comp.                           
021300 01  I                    pic 99          comp.                           
021400*                                                                         
021500 linkage section.                                                         
021600****************                                                          
021700*                                                                         
021800 procedure division.                                                      
021900*===================                                                      
022000*                                                                         
022100 aa000-Main                  section.                                     
022200*************************************                                     
022300     display  Prog-Name " starting".                                      
022400     perform  aa010-Open-Files.                                           
022500     move     zero to WS-Recs-Read                                        
022600                       WS-Recs-Priced                                     
022700                       WS-Recs-Rejected.                                  
022800     move     zero to WS-Tot-Sale-Price                                   
022900                       WS-Tot-Net-Profit.                                 
023000     perform  bb000-Process-Request thru bb000-Exit                       
023100              until WS-Eof.                                               
023200     perform  aa090-Print-Totals.                                         
023300     perform  aa099-Close-Files.                                          
023400     go to    zz999-End-Of-Program.                                       
023500*                                                                         
023600 aa000-Exit.  exit section.                                               
023700*                                                                         
023800 aa010-Open-Files             section.                                    
023900*************************************                                     
024000     open     input  Rp-Request-File.                                     
024100     if       Rp-Req-Status not = "00"                                    
024200              display  "RP010 - cannot open request file, status "        
024300                       Rp-Req-Status                                      
024400              move     1 to Return-Code                                   
024500              goback                                                      
024600     end-if.                                                              
024700*                                                                         
024800     open     output Rp-Result-File.                                      
024900     if       Rp-Res-Status not = "00"                                    
025000              display  "RP010 - cannot open result file, status "         
025100                       Rp-Res-Status                                      
025200              close    Rp-Request-File                                    
025300              move     1 to Return-Code                                   
025400              goback                                                      
025500     end-if.                                                              
025600*                                                                         
025700     read     Rp-Request-File                                             
025800              at end                                                      
025900                       set WS-Eof to true.                                
026000*                                                                         
026100 aa010-Exit.  exit section.                                               
026200*                                                                         
026300 aa090-Print-Totals            section.                                   
026400***************************************                                   
026500     move     WS-Recs-Read      to WS-Recs-Read-Ed.                       
026600     move     WS-Recs-Priced    to WS-Recs-Priced-Ed.                     
026700     move     WS-Recs-Rejected  to WS-Recs-Rejected-Ed.                   
026800     move     WS-Tot-Sale-Price to WS-Tot-Sale-Ed.                        
026900     move     WS-Tot-Net-Profit to WS-Tot-Profit-Ed.                      
027000*                                                                         
027100     display  " ".                                                        
027200     display  "Resale Pricing - control totals".                          
027300     display  "Records read       " WS-Recs-Read-Ed.                      
027400     display  "Records priced      " WS-Recs-Priced-Ed.                   
027500     display  "Records rejected    " WS-Recs-Rejected-Ed.                 
027600     display  "Total sale price    " WS-Tot-Sale-Ed.                      
027700     display  "Total net profit    " WS-Tot-Profit-Ed.                    
027800*                                                                         
027900 aa090-Exit.  exit section.                                               
028000*                                                                         
028100 aa099-Close-Files             section.                                   
028200**************************************                                    
028300     close    Rp-Request-File                                             
028400              Rp-Result-File.                                             
028500*                                                                         
028600 aa099-Exit.  exit section.                                               
028700*                                                                         
028800 bb000-Process-Request        section.                                    
028900**************************************                                    
029000* One cycle of the PRICING main flow - BATCH FLOW step 2.                 
029100*                                                                         
029200     add      1 to WS-Recs-Read.                                          
029300     move     spaces           to RP-Result-Record.                       
029400     move     Req-Request-Id   to Res-Request-Id.                         
029500     move     Req-Sale-Type    to Res-Sale-Type.                          
029600     move     Req-Profit-Appl  to Res-Profit-Appl.                        
029700*                                                                         
029800     perform  bb020-Validate-Request.                                     
029900     if       Error-Code not = zero                                       
030000              perform bb090-Reject-Request                                
030100              go to bb000-Read-Next                                       
030200     end-if.                                                              
030300*                                                                         
030400     perform  bb040-Run-Capcost-Schedule.                                 
030500     perform  bb045-Derive-Interest-Rate.                                 
030600     perform  bb030-Compute-Price-And-Profit.                             
030700*                                                                         
030800     move     WS-Sale-Price-Ed  to Res-Sale-Price.                        
030900     move     WS-Net-Profit-Ed  to Res-Net-Profit.                        
031000     move     WS-Ceiling-Int-Ed to Res-Interest-Pct.                      
031100     move     "OK"              to Res-Status.                            
031200*                                                                         
031300     add      1             to WS-Recs-Priced.                            
031400     add      WS-Sale-Price-Ed to WS-Tot-Sale-Price.                      
031500     add      WS-Net-Profit-Ed to WS-Tot-Net-Profit.                      
031600*                                                                         
031700     if       Req-Sale-Type = "A"                                         
031800              perform bb050-Build-Sensitivity                             
031900     else                                                                 
032000              move zero to Sns-Lines-Used                                 
032100     end-if.                                                              
032200*                                                                         
032300     perform  cc000-Call-Rp020.                                           
032400*                                                                         
032500     write    RP-Result-Record.                                           
032600*                                                                         
032700 bb000-Read-Next.                                                         
032800     read     Rp-Request-File                                             
032900              at end                                                      
033000                       set WS-Eof to true.                                
033100*                                                                         
033200 bb000-Exit.  exit section.                                               
033300*                                                                         
033400 bb020-Validate-Request        section.                                   
033500***************************************                                   
033600* BUSINESS RULES - PRICING validation, checked in rule order.             
033700*                                                                         
033800     move     zero         to Error-Code.                                 
033900     move     Req-Purchase-Price  to WS-Purchase-Price.                   
034000     move     RP-Tax-Rate         to WS-Tax-Rate.                         
034100     compute  WS-Profit-Rate    = Req-Profit-Rate-Pct / 100.              
034200     move     Req-Selic-Rate-Pct  to WS-Selic-Rate.                       
034300     divide   WS-Selic-Rate by 100 giving WS-Selic-Rate.                  
034400*                                                                         
034500     if       WS-Purchase-Price not > zero                                
034600              move 1 to Error-Code                                        
034700              move "E1" to Res-Status                                     
034800              go to bb020-Exit                                            
034900     end-if.                                                              
035000*                                                                         
035100     if       WS-Tax-Rate < zero or WS-Tax-Rate not < 1                   
035200              move 2 to Error-Code                                        
035300              move "E2" to Res-Status                                     
035400              go to bb020-Exit                                            
035500     end-if.                                                              
035600*                                                                         
035700     if       WS-Profit-Rate < zero or WS-Profit-Rate not < 1             
035800              move 3 to Error-Code                                        
035900              move "E3" to Res-Status                                     
036000              go to bb020-Exit                                            
036100     end-if.                                                              
036200*                                                                         
036300     if       WS-Selic-Rate < zero                                        
036400              move 4 to Error-Code                                        
036500              move "E4" to Res-Status                                     
036600              go to bb020-Exit                                            
036700     end-if.                                                              
036800*                                                                         
036900     compute  WS-Denominator = 1 - WS-Tax-Rate.                           
037000     if       WS-Denominator not > zero                                   
037100              move 5 to Error-Code                                        
037200              move "E5" to Res-Status                                     
037300              go to bb020-Exit                                            
037400     end-if.                                                              
037500*                                                                         
037600     if       Req-Profit-Appl = "S"                                       
037700              compute  WS-Denominator = 1 - WS-Profit-Rate                
037800                                           - WS-Tax-Rate                  
037900              if       WS-Denominator not > zero                          
038000                       move 6 to Error-Code                               
038100                       move "E6" to Res-Status                            
038200                       go to bb020-Exit                                   
038300              end-if                                                      
038400     end-if.                                                              
038500*                                                                         
038600     if       (Req-Sale-Type not = "A" and Req-Sale-Type not = "M")       
038700        or     (Req-Profit-Appl not = "P" and Req-Profit-Appl not = "S")  
038800              move 7 to Error-Code                                        
038900              move "E7" to Res-Status                                     
039000     end-if.                                                              
039100*                                                                         
039200 bb020-Exit.  exit section.                                               
039300*                                                                         
039400 bb090-Reject-Request           section.                                  
039500****************************************                                  
039600     move     zero to Res-Sale-Price                                      
039700                       Res-Net-Profit                                     
039800                       Res-Interest-Pct.                                  
039900     add      1 to WS-Recs-Rejected.                                      
040000*                                                                         
040100     evaluate Error-Code                                                  
040200         when  1  display Req-Request-Id " " RP001                        
040300         when  2  display Req-Request-Id " " RP002                        
040400         when  3  display Req-Request-Id " " RP003                        
040500         when  4  display Req-Request-Id " " RP004                        
040600         when  5  display Req-Request-Id " " RP005                        
040700         when  6  display Req-Request-Id " " RP006                        
040800         when  7  display Req-Request-Id " " RP007                        
040900     end-evaluate.                                                        
041000*                                                                         
041100     write    RP-Result-Record.                                           
041200*                                                                         
041300 bb090-Exit.  exit section.                                               
041400*                                                                         
041500 bb030-Compute-Price-And-Profit  section.                                 
041600*****************************************                                 
041700* BUSINESS RULES - PRICING formulas.  WS-Interest-Rate was set            
041800* by bb045 to the ceiling of the minimum acceptable interest,             
041900* not taken from the request.                                             
042000*                                                                         
042100     compute  WS-Net-Multiplier = 1 / (1 - WS-Tax-Rate).                  
042200*                                                                         
042300     evaluate true                                                        
042400         when  Req-Sale-Type = "A" and Req-Profit-Appl = "P"              
042500               perform bb031-Annual-On-Purchase                           
042600         when  Req-Sale-Type = "A" and Req-Profit-Appl = "S"              
042700               perform bb032-Annual-On-Sale                               
042800         when  Req-Sale-Type = "M" and Req-Profit-Appl = "P"              
042900               perform bb033-Monthly-On-Purchase                          
043000         when  Req-Sale-Type = "M" and Req-Profit-Appl = "S"              
043100               perform bb034-Monthly-On-Sale                              
043200     end-evaluate.                                                        
043300*                                                                         
043400*  Final amounts round half-up to 2 decimals here - the 6-decimal         
043500*  working fields above stay at full precision for the formulas.          
043600     compute  WS-Sale-Price-Ed rounded = WS-Sale-Price.                   
043700     compute  WS-Net-Profit-Ed rounded = WS-Net-Profit.                   
043800*                                                                         
043900 bb030-Exit.  exit section.                                               
044000*                                                                         
044100 bb031-Annual-On-Purchase        section.                                 
044200*****************************************                                 
044300     compute  WS-Sale-Price = (WS-Purchase-Price * WS-Net-Multiplier)     
044400             + (WS-Purchase-Price * WS-Profit-Rate * WS-Net-Multiplier).  
044500     compute  WS-Net-Profit = WS-Sale-Price                               
044600             - (WS-Sale-Price * WS-Tax-Rate)                              
044700             - WS-Purchase-Price.                                         
044800*                                                                         
044900 bb031-Exit.  exit section.                                               
045000*                                                                         
045100 bb032-Annual-On-Sale             section.                                
045200******************************************                                
045300     compute  WS-Denominator = 1 - WS-Profit-Rate - WS-Tax-Rate.          
045400     compute  WS-Sale-Price = WS-Purchase-Price / WS-Denominator.         
045500     compute  WS-Net-Profit = WS-Sale-Price                               
045600             - (WS-Sale-Price * WS-Tax-Rate)                              
045700             - WS-Purchase-Price.                                         
045800*                                                                         
045900 bb032-Exit.  exit section.                                               
046000*                                                                         
046100 bb033-Monthly-On-Purchase        section.                                
046200******************************************                                
046300     compute  WS-Annual-Sale =                                            
046400               (WS-Purchase-Price * WS-Net-Multiplier)                    
046500             + (WS-Purchase-Price * WS-Profit-Rate * WS-Net-Multiplier)   
046600             + (WS-Purchase-Price * WS-Interest-Rate * WS-Net-Multiplier).
046700     compute  WS-Sale-Price = WS-Annual-Sale / 12.                        
046800     compute  WS-Net-Profit = WS-Annual-Sale                              
046900             - (WS-Annual-Sale * WS-Tax-Rate)                             
047000             - (WS-Purchase-Price * WS-Interest-Rate)                     
047100             - WS-Purchase-Price.                                         
047200*                                                                         
047300 bb033-Exit.  exit section.                                               
047400*                                                                         
047500 bb034-Monthly-On-Sale            section.                                
047600******************************************                                
047700     compute  WS-Denominator = 1 - WS-Profit-Rate - WS-Tax-Rate.          
047800     compute  WS-Annual-Sale =                                            
047900               (WS-Purchase-Price / WS-Denominator)                       
048000             + (WS-Purchase-Price * WS-Interest-Rate * WS-Net-Multiplier).
048100     compute  WS-Sale-Price = WS-Annual-Sale / 12.                        
048200     compute  WS-Net-Profit = WS-Annual-Sale                              
048300             - (WS-Annual-Sale * WS-Tax-Rate)                             
048400             - (WS-Purchase-Price * WS-Interest-Rate)                     
048500             - WS-Purchase-Price.                                         
048600*                                                                         
048700 bb034-Exit.  exit section.                                               
048800*                                                                         
048900 bb040-Run-Capcost-Schedule       section.                                
049000******************************************                                
049100* CAPCOST - month-by-month interest on a declining balance,               
049200* monthly-equivalent compound SELIC rate.  Always run over                
049300* Rp-Capcost-Months (12) regardless of the request's own                  
049400* sale type - MININT needs it even for annual requests.                   
049500*                                                                         
049600     move     Rp-Capcost-Months to Cap-Months-Run.                        
049700     compute  Cap-Monthly-Rate =                                          
049800              (1 + WS-Selic-Rate) ** (1 / Rp-Capcost-Months) - 1.         
049900     compute  Cap-Outstanding-Bal (1) rounded = WS-Purchase-Price.        
050000     move     zero to Cap-Final-Cum-Int.                                  
050100*                                                                         
050200     move     1 to I.                                                     
050300     perform  bb041-Capcost-One-Month                                     
050400              until I > Cap-Months-Run.                                   
050500*                                                                         
050600     compute  Cap-Cum-Interest-Pct =                                      
050700              (Cap-Final-Cum-Int / WS-Purchase-Price) * 100.              
050800*                                                                         
050900 bb040-Exit.  exit section.                                               
051000*                                                                         
051100 bb041-Capcost-One-Month          section.                                
051200******************************************                                
051300*  Cap-Outstanding-Bal and Cap-Monthly-Int are stored at 2                
051400*  decimals, so each month's figure rounds half-up as it is               
051500*  struck off the 6-decimal working fields.                               
051600     if       I > 1                                                       
051700              compute  Cap-Outstanding-Bal (I) rounded =                  
051800                       Cap-Outstanding-Bal (I - 1)                        
051900                     - (WS-Purchase-Price / Cap-Months-Run)               
052000     end-if.                                                              
052100*                                                                         
052200     compute  Cap-Monthly-Int (I) rounded =                               
052300              Cap-Outstanding-Bal (I) * Cap-Monthly-Rate.                 
052400     add      Cap-Monthly-Int (I) to Cap-Final-Cum-Int.                   
052500     move     Cap-Final-Cum-Int to Cap-Cumulative-Int (I).                
052600     move     I                 to Cap-Month (I).                         
052700*                                                                         
052800     add      1 to I.                                                     
052900*                                                                         
053000 bb041-Exit.  exit section.                                               
053100*                                                                         
053200 bb045-Derive-Interest-Rate      section.                                 
053300*****************************************                                 
053400* MININT - effective interest rate used in pricing is the                 
053500* ceiling of the minimum acceptable percent, as a decimal.                
053600*                                                                         
053700     move     Cap-Cum-Interest-Pct to WS-Min-Int-Pct.                     
053800     divide   WS-Min-Int-Pct by 1 giving WS-Min-Int-Whole                 
053900              remainder WS-Int-Remainder.                                 
054000     if       WS-Int-Remainder > zero                                     
054100              add 1 to WS-Min-Int-Whole                                   
054200     end-if.                                                              
054300     move     WS-Min-Int-Whole to WS-Ceiling-Int-Pct.                     
054400     divide   WS-Ceiling-Int-Pct by 100 giving WS-Interest-Rate.          
054500     move     WS-Ceiling-Int-Pct to WS-Ceiling-Int-Ed.                    
054600*                                                                         
054700 bb045-Exit.  exit section.                                               
054800*                                                                         
054900 bb050-Build-Sensitivity          section.                                
055000******************************************                                
055100* SENSIT - candidate profit margins B-delta .. B+delta, annual            
055200* pricing only.  Invalid candidates (fail validation) are                 
055300* simply not added to the table.                                          
055400*                                                                         
055500     move     Req-Profit-Rate-Pct to Sns-Base-Margin-Pct.                 
055600     move     Rp-Default-Delta to Sns-Delta.                              
055700     move     zero             to Sns-Lines-Used.                         
055800*                                                                         
055900     compute  B = Sns-Base-Margin-Pct - Sns-Delta.                        
056000     perform  bb051-Sensit-One-Candidate                                  
056100              varying A from B by 1                                       
056200              until A > Sns-Base-Margin-Pct + Sns-Delta.                  
056300*                                                                         
056400 bb050-Exit.  exit section.                                               
056500*                                                                         
056600 bb051-Sensit-One-Candidate        section.                               
056700*******************************************                               
056800     compute  WS-Profit-Rate = A / 100.                                   
056900     compute  WS-Denominator = 1 - WS-Profit-Rate - WS-Tax-Rate.          
057000*                                                                         
057100     evaluate true                                                        
057200         when  A < zero or WS-Profit-Rate not < 1                         
057300               continue                                                   
057400         when  Req-Profit-Appl = "S" and WS-Denominator not > zero        
057500               continue                                                   
057600         when  other                                                      
057700               perform bb052-Sensit-Price-Annual                          
057800               add 1 to Sns-Lines-Used                                    
057900               move A  to Sns-Profit-Pct (Sns-Lines-Used)                 
058000               move WS-Sale-Price-Ed                                      
058100                    to Sns-Sale-Price (Sns-Lines-Used)                    
058200               move "Y" to Sns-Line-Valid (Sns-Lines-Used)                
058300     end-evaluate.                                                        
058400*                                                                         
058500 bb051-Exit.  exit section.                                               
058600*                                                                         
058700 bb052-Sensit-Price-Annual          section.                              
058800********************************************                              
058900     if       Req-Profit-Appl = "P"                                       
059000              compute  WS-Sale-Price =                                    
059100                       (WS-Purchase-Price * WS-Net-Multiplier)            
059200                     + (WS-Purchase-Price * WS-Profit-Rate                
059300                                           * WS-Net-Multiplier)           
059400     else                                                                 
059500              compute  WS-Sale-Price =                                    
059600                       WS-Purchase-Price / WS-Denominator                 
059700     end-if.                                                              
059800     compute  WS-Sale-Price-Ed rounded = WS-Sale-Price.                   
059900*                                                                         
060000 bb052-Exit.  exit section.                                               
060100*                                                                         
060200 cc000-Call-Rp020                    section.                             
060300*********************************************                             
060400* Hand the freshly built Capcost and Sensitivity tables to                
060500* Rp020 for printing - BATCH FLOW note "also drives CAPREPT".             
060600*                                                                         
060700     move     "RP020" to Rpc-Called.                                      
060800     move     "RP010" to Rpc-Caller.                                      
060900     move     zero    to Rpc-Print-Term-Code.                             
061000     call     "RP020" using RP-Calling-Data                               
061100                            RP-Request-Record                             
061200                            RP-Capcost-Table                              
061300                            RP-Sensit-Table.                              
061400     if       Rpc-Print-Term-Code not = zero                              
061500              display  "RP010 - RP020 reported a print error for "        
061600                       Req-Request-Id                                     
061700     end-if.                                                              
061800*                                                                         
061900 cc000-Exit.  exit section.                                               
062000*                                                                         
062100 zz999-End-Of-Program  section.                                           
062200*********************************************                             
062300* Tell Rp020 the job is over so it closes the two print files             
062400* and reports its own printed-report count.                               
062500*                                                                         
062600     move     99 to Rpc-Print-Term-Code.                                  
062700     call     "RP020" using RP-Calling-Data                               
062800                            RP-Request-Record                             
062900                            RP-Capcost-Table                              
063000                            RP-Sensit-Table.                              
063100     goback.                                                              
063200*                                                                         
063300 zz999-Exit.  exit section.                                               
