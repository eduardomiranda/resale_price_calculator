000100* Linkage block passed from Rp010 to Rp020 when calling for               
000200* the per-request Capcost and Sensitivity prints.                         
000300*                                                                         
000400* 12/11/25 vbc - Created, adapted from the general-purpose                
000500*                Ws-Calling-Data block used across ACAS.                  
000600* 02/12/25 vbc - Added Rpc-Print-Term-Code so Rp020 can tell              
000700*                Rp010 a print file could not be opened.                  
000800 01  RP-Calling-Data.                                                     
000900     03  Rpc-Called            pic x(8).                                  
001000     03  Rpc-Caller            pic x(8).                                  
001100     03  Rpc-Print-Term-Code   pic 99.                                    
001200     03  filler                pic x(6).                                  
001300*                                                                         
