000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Pricing Request   *                              
000400*           File                           *                              
000500*     Read in arrival order - no key        *                             
000600********************************************                              
000700*  File size 34 bytes - fixed, no filler.  Do NOT pad this                
000800*  one, every reader of the request file depends on the                   
000900*  34-byte length tying exactly to the fields below.                      
001000*                                                                         
001100* 04/11/25 vbc - Created.                                                 
001200* 19/11/25 vbc - Req-Purchase-Price widened S9(9)V99 to allow             
001300*                a sign byte on input feeds that carry one.               
001400* Req-Sale-Type    : A = Annual, M = Monthly.                             
001500* Req-Profit-Appl  : P = applied on purchase, S = applied on sale.        
001600* Req-Seller-Margin-Pct is captured only - not priced, see wsrpconst.cob. 
001700 01  RP-Request-Record.                                                   
001800     03  Req-Request-Id        pic x(6).                                  
001900     03  Req-Sale-Type         pic x.                                     
002000     03  Req-Profit-Appl       pic x.                                     
002100     03  Req-Purchase-Price    pic s9(9)v99.                              
002200     03  Req-Selic-Rate-Pct    pic 9(3)v99.                               
002300     03  Req-Profit-Rate-Pct   pic 9(3)v99.                               
002400     03  Req-Seller-Margin-Pct pic 9(3)v99.                               
002500*                                                                         
