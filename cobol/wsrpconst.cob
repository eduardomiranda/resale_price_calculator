000100*********************************************                             
000200*                                           *                             
000300*  Working Storage For The Resale Pricing   *                             
000400*     Fixed Tax Rate And Run Constants      *                             
000500*********************************************                             
000600*  Effective tax rate is a program constant, not read from                
000700*  any parameter file - PIS, COFINS, IRPJ, IRPJ surcharge,                
000800*  CSLL and ISS on gross revenue.                                         
000900*                                                                         
001000* 05/11/25 vbc - Created.                                                 
001100* 14/11/25 vbc - Added Rp-Tax-Components table and the                    
001200*                Rp-Tax-Comp-Tots redefine - kept for any                 
001300*                future breakdown listing of the 17.43% rate,             
001400*                not called from anywhere yet.                            
001500* 30/11/25 vbc - Default sensitivity delta and month count                
001600*                moved here from working-storage in rp010 so              
001700*                both rp010 and rp020 share one copybook.                 
001800 01  RP-Tax-Rate              pic v9(4) comp-3 value 0.1743.              
001900*                                                                         
002000 01  RP-Tax-Components.                                                   
002100     03  Rp-Tax-Comp          occurs 6 comp-3.                            
002200         05  Rp-Tax-Comp-Rate pic v9(4).                                  
002300 01  RP-Tax-Comp-Tots redefines RP-Tax-Components.                        
002400     03  Rp-Tax-Pis           pic v9(4) comp-3.                           
002500     03  Rp-Tax-Cofins        pic v9(4) comp-3.                           
002600     03  Rp-Tax-Irpj          pic v9(4) comp-3.                           
002700     03  Rp-Tax-Irpj-Sur      pic v9(4) comp-3.                           
002800     03  Rp-Tax-Csll          pic v9(4) comp-3.                           
002900     03  Rp-Tax-Iss           pic v9(4) comp-3.                           
003000*                                                                         
003100 01  RP-Run-Constants.                                                    
003200     03  Rp-Capcost-Months    pic 99        comp value 12.                
003300     03  Rp-Default-Delta    pic 9(3)       comp value 3.                 
003400*                                                                         
