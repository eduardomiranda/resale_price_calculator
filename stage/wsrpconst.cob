      *********************************************
      *                                           *
      *  Working Storage For The Resale Pricing   *
      *     Fixed Tax Rate And Run Constants      *
      *********************************************
      *  Effective tax rate is a program constant, not read from
      *  any parameter file - PIS, COFINS, IRPJ, IRPJ surcharge,
      *  CSLL and ISS on gross revenue.
      *
      * 05/11/25 vbc - Created.
      * 14/11/25 vbc - Added Rp-Tax-Components table and the
      *                Rp-Tax-Comp-Tots redefine - kept for any
      *                future breakdown listing of the 17.43% rate,
      *                not called from anywhere yet.
      * 30/11/25 vbc - Default sensitivity delta and month count
      *                moved here from working-storage in rp010 so
      *                both rp010 and rp020 share one copybook.
       01  RP-Tax-Rate              pic v9(4) comp-3 value 0.1743.
      *
       01  RP-Tax-Components.
           03  Rp-Tax-Comp          occurs 6 comp-3.
               05  Rp-Tax-Comp-Rate pic v9(4).
       01  RP-Tax-Comp-Tots redefines RP-Tax-Components.
           03  Rp-Tax-Pis           pic v9(4) comp-3.
           03  Rp-Tax-Cofins        pic v9(4) comp-3.
           03  Rp-Tax-Irpj          pic v9(4) comp-3.
           03  Rp-Tax-Irpj-Sur      pic v9(4) comp-3.
           03  Rp-Tax-Csll          pic v9(4) comp-3.
           03  Rp-Tax-Iss           pic v9(4) comp-3.
      *
       01  RP-Run-Constants.
           03  Rp-Capcost-Months    pic 99        comp value 12.
           03  Rp-Default-Delta    pic 9(3)       comp value 3.
      *
