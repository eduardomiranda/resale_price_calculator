      *********************************************
      *                                           *
      *  Working Storage For The Profit-Margin    *
      *           Sensitivity Table                *
      *     Up to (2 x delta) + 1 candidate lines, *
      *     default delta = 3 -> 7 lines max       *
      *********************************************
      *
      * 09/11/25 vbc - Created.
      * 27/11/25 vbc - Raised occurs from 7 to 21 so a wider delta
      *                set via wsrpconst.cob does not overflow the
      *                table - default run still uses 7.
       01  RP-Sensit-Table.
           03  Sns-Base-Margin-Pct   pic s9(3)      comp.
           03  Sns-Delta             pic 9(3)       comp.
           03  Sns-Lines-Used        pic 99         comp.
           03  Sns-Line              occurs 21.
               05  Sns-Profit-Pct       pic s9(3).
               05  Sns-Sale-Price       pic 9(9)v99 comp-3.
               05  Sns-Line-Valid       pic x.
           03  filler                pic x(6).
      *
