      ****************************************************************
      *                                                              *
      *             Resale Pricing      Capcost / Sensit Prints      *
      *        Called once per priced request from Rp010 - prints   *
      *        the Capital-Cost schedule and, for Annual requests,   *
      *        the Profit-Margin Sensitivity table.  Uses RW         *
      *        (Report Writer) for both reports.                     *
      *                                                              *
      ****************************************************************
      *
       identification          division.
      *================================
      *
           program-id.         rp020.
      *
      *    Author.             V B Coen FBCS, FIDM, FIDPM, 09/05/1983.
      *
      *    Installation.       Applewood Computers.
      *
      *    Date-Written.       09/05/1983.
      *
      *    Date-Compiled.
      *
      *    Security.           Copyright (C) 1983-2026, Vincent Bryan
      *                        Coen.  Distributed under the GNU
      *                        General Public License.  See the file
      *                        COPYING for details.
      *
      *    Remarks.            Prints the 12-line Capital-Cost
      *                        schedule for every priced request and
      *                        the Profit-Margin Sensitivity table for
      *                        Annual requests.  Uses RW (Report
      *                        Writer) for both layouts.
      *
      *    Version.            See Prog-Name in WS.
      *
      *    Called modules.     None.
      *
      *    Calling modules.    Rp010.
      *
      *    Files used :
      *                        Rp-Capcost-File.  Output, line seq.
      *                        Rp-Sensit-File.   Output, line seq.
      *
      *    Error messages used.
      *                        None - open failures signalled back to
      *                        Rp010 via Rpc-Print-Term-Code.
      *
      * Changes:
      * 09/05/83 vbc -     Created.
      * 17/11/87 vbc - 1.1 Sensitivity table print added - previously
      *                    Capcost schedule only.
      * 14/09/98 vbc - 1.2 Y2K - run-date display widened to a
      *                    4-digit year, 2-digit accept was truncating.
      * 11/03/09 vbc -     Migration to Open Cobol v3.00.00.
      * 29/10/25 vbc - 2.0 Rebuilt to match the new Rp010 Req/Res
      *                    record layouts and the wsrpcap/wsrpsns
      *                    copybook split.
      * 05/12/25 vbc -  .1 Files now opened once and left open across
      *                    calls - was re-opening (and truncating) on
      *                    every request, losing all prior pages.
      * 21/12/25 vbc -  .2 Added the Rpc-Print-Term-Code = 99 close
      *                    signal, sent by Rp010's end-of-job
      *                    paragraph, so the print files get closed.
      *
      ****************************************************************
      *
      * Copyright Notice.
      * ****************
      *
      * This program is part of the Applewood Computers Accounting
      * System and is Copyright (c) Vincent B Coen, 1983-2026 and
      * later.
      *
      * This program is free software; you can redistribute it and/or
      * modify it under the terms of the GNU General Public License
      * as published by the Free Software Foundation; version 3 and
      * later as revised for personal usage only and that includes
      * for use within a business but without repackaging or for
      * resale in any way.
      *
      * Distributed in the hope that it will be useful, but WITHOUT
      * ANY WARRANTY; without even the implied warranty of
      * MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
      * GNU General Public License for more details.
      *
      ****************************************************************
      *
       environment             division.
      *================================
      *
       configuration            section.
       special-names.
           C01 is Top-Of-Form
           class Rp-Alpha is "A" thru "Z".
      *
       input-output             section.
       file-control.
           select  Rp-Capcost-File  assign       RPCAPRPT
                                     organization line sequential
                                     status       WS-Capcost-Status.
      *
           select  Rp-Sensit-File   assign       RPSENRPT
                                     organization line sequential
                                     status       WS-Sensit-Status.
      *
       data                     division.
      *================================
      *
       file section.
      *
       fd  Rp-Capcost-File
           reports are RP-Capcost-Report.
      *
       fd  Rp-Sensit-File
           reports are RP-Sensit-Report.
      *
       working-storage section.
      *-----------------------
       77  Prog-Name               pic x(15) value "RP020 (2.0.02)".
      *
       01  WS-Status-Flags.
           03  WS-Capcost-Status   pic xx  value "00".
           03  WS-Sensit-Status    pic xx  value "00".
           03  filler              pic x(4).
      *  Quick both-ok test instead of comparing the two statuses
      *  one at a time - spare for now, not currently tested.
       01  WS-Both-Status  redefines WS-Status-Flags
                            pic x(8).
      *
       01  WS-Open-Sw               pic x   value "N".
           88  WS-Files-Open               value "Y".
           88  WS-Files-Not-Open           value "N".
      *
       01  WS-Page-Lines            binary-char unsigned value 58.
       01  I                        pic 99        comp.
       01  WS-Reports-Printed       pic 9(5)      comp.
      *
      *  Run-date for the two report headings - accepted once when
      *  the files are first opened and held for every later call.
       01  WS-Accept-Date           pic 9(6).
       01  WS-Run-Date-Parts  redefines WS-Accept-Date.
           03  WS-Run-Year          pic 99.
           03  WS-Run-Month         pic 99.
           03  WS-Run-Day           pic 99.
      *  Straight alphanumeric view of the same six digits - used if
      *  the accepted date ever needs moving to an x(6) field as-is.
       01  WS-Accept-Date-Alpha  redefines WS-Accept-Date
                                 pic x(6).
      *
       01  WS-Print-Date             pic x(8)     value spaces.
      *
       linkage section.
      ****************
      *
       copy "wsrpcall.cob".
       copy "wsrpreq.cob".
       copy "wsrpcap.cob".
       copy "wsrpsns.cob".
      *
       report section.
      ****************
      *
       RD  RP-Capcost-Report
           control      final
           page limit   WS-Page-Lines
           heading      1
           first detail 5
           last  detail WS-Page-Lines.
      *
       01  Cap-Report-Head  type page heading.
           03  line  1.
               05  col   1     pic x(21)   value "Resale Pricing System".
               05  col  60     pic x(8)    source WS-Print-Date.
               05  col  72     pic x(5)    value "Page ".
               05  col  77     pic zz9     source Page-Counter
                                           of RP-Capcost-Report.
           03  line  2.
               05  col   1     pic x(24)   value "Capital-Cost Schedule - ".
               05  col  25     pic x(6)    source Req-Request-Id.
           03  line  3.
               05  col   1     pic x(16)   value "Purchase price  ".
               05  col  17     pic zzz,zzz,zz9.99
                                           source Req-Purchase-Price.
               05  col  40     pic x(12)   value "Selic rate  ".
               05  col  52     pic zz9.99  source Req-Selic-Rate-Pct.
           03  line  5.
               05  col   1                 value "Mo".
               05  col   8                 value "Financed Balance".
               05  col  32                 value "Monthly Interest".
               05  col  55                 value "Cumulative Interest".
      *
       01  Cap-Detail  type detail.
           03  line + 1.
               05  col   2     pic 99            source Cap-Month (I).
               05  col  10     pic zzz,zzz,zz9.99
                                source Cap-Outstanding-Bal (I).
               05  col  33     pic zzz,zzz,zz9.99
                                source Cap-Monthly-Int (I).
               05  col  56     pic zzz,zzz,zz9.99
                                source Cap-Cumulative-Int (I).
      *
       01  Cap-Report-Foot  type control footing final line plus 2.
           03  col   1     pic x(31)
                            value "Capital cost over 12 months = ".
           03  col  32     pic zz9.99999
                            source Cap-Cum-Interest-Pct.
           03  col  41     pic x(1)  value "%".
      *
       RD  RP-Sensit-Report
           control      final
           page limit   WS-Page-Lines
           heading      1
           first detail 5
           last  detail WS-Page-Lines.
      *
       01  Sns-Report-Head  type page heading.
           03  line  1.
               05  col   1     pic x(21)   value "Resale Pricing System".
               05  col  60     pic x(8)    source WS-Print-Date.
               05  col  72     pic x(5)    value "Page ".
               05  col  77     pic zz9     source Page-Counter
                                           of RP-Sensit-Report.
           03  line  2.
               05  col   1     pic x(30)
                                value "Profit-Margin Sensitivity  -  ".
               05  col  31     pic x(6)    source Req-Request-Id.
           03  line  3.
               05  col   1     pic x(13)   value "Base margin  ".
               05  col  14     pic zz9     source Sns-Base-Margin-Pct.
               05  col  18     pic x(3)    value "%  ".
               05  col  21     pic x(8)    value "Window +".
               05  col  29     pic z9      source Sns-Delta.
           03  line  5.
               05  col   2                 value "Margin %".
               05  col  14                 value "Sale Price".
      *
       01  Sns-Detail  type detail.
           03  line + 1.
               05  col   4     pic ---9    source Sns-Profit-Pct (I).
               05  col  12     pic zzz,zzz,zz9.99
                                source Sns-Sale-Price (I).
      *
       procedure division using RP-Calling-Data
                                RP-Request-Record
                                RP-Capcost-Table
                                RP-Sensit-Table.
      *
       aa000-Main                  section.
      *************************************
           if       Rpc-Print-Term-Code = 99
                    perform  zz090-Close-Down
                    goback
           end-if.
      *
           if       WS-Files-Not-Open
                    perform  aa010-Open-Files
                    if       Rpc-Print-Term-Code not = zero
                             goback
                    end-if
           end-if.
      *
           perform  aa050-Report-Capcost.
           if       Sns-Lines-Used > zero
                    perform  aa060-Report-Sensit
           end-if.
           goback.
      *
       aa000-Exit.  exit section.
      *
       aa010-Open-Files             section.
      *************************************
           move     zero to Rpc-Print-Term-Code.
           open     output Rp-Capcost-File.
           if       WS-Capcost-Status not = "00"
                    display  "RP020 - cannot open capcost print, status "
                             WS-Capcost-Status
                    move     1 to Rpc-Print-Term-Code
                    go to    aa010-Exit
           end-if.
      *
           open     output Rp-Sensit-File.
           if       WS-Sensit-Status not = "00"
                    display  "RP020 - cannot open sensit print, status "
                             WS-Sensit-Status
                    close    Rp-Capcost-File
                    move     2 to Rpc-Print-Term-Code
                    go to    aa010-Exit
           end-if.
      *
           accept   WS-Accept-Date from date.
           move     WS-Run-Day     to WS-Print-Date (1:2).
           move     "/"            to WS-Print-Date (3:1).
           move     WS-Run-Month   to WS-Print-Date (4:2).
           move     "/"            to WS-Print-Date (6:1).
           move     WS-Run-Year    to WS-Print-Date (7:2).
      *
           set      WS-Files-Open  to true.
           move     zero           to WS-Reports-Printed.
      *
       aa010-Exit.  exit section.
      *
       aa050-Report-Capcost          section.
      ***************************************
      * CAPREPT - one 12-line schedule per request, own page.
      *
           initiate RP-Capcost-Report.
           move     1 to I.
           perform  aa051-Capcost-One-Line
                    until I > Cap-Months-Run.
           terminate
                    RP-Capcost-Report.
           add      1 to WS-Reports-Printed.
      *
       aa050-Exit.  exit section.
      *
       aa051-Capcost-One-Line         section.
      ****************************************
           generate Cap-Detail.
           add      1 to I.
      *
       aa051-Exit.  exit section.
      *
       aa060-Report-Sensit            section.
      ****************************************
      * SENSIT - one line per valid candidate, Annual requests only.
      *
           initiate RP-Sensit-Report.
           move     1 to I.
           perform  aa061-Sensit-One-Line
                    until I > Sns-Lines-Used.
           terminate
                    RP-Sensit-Report.
           add      1 to WS-Reports-Printed.
      *
       aa060-Exit.  exit section.
      *
       aa061-Sensit-One-Line          section.
      ****************************************
           generate Sns-Detail.
           add      1 to I.
      *
       aa061-Exit.  exit section.
      *
       zz090-Close-Down                section.
      *********************************************
      * Rp010's end-of-job call - close the print files and report
      * back how many capcost/sensit reports this run generated.
      *
           if       WS-Files-Open
                    close Rp-Capcost-File
                          Rp-Sensit-File
                    display "RP020 - reports printed " WS-Reports-Printed
           end-if.
           move     zero to Rpc-Print-Term-Code.
      *
       zz090-Exit.  exit section.
      *
       zz999-End-Of-Program.
           exit     program.
