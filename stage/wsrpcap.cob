      *********************************************
      *                                           *
      *  Working Storage For The Capital-Cost     *
      *           Schedule Table                  *
      *     Built fresh for each request - not a  *
      *     file, just a 12-month scratch table   *
      *********************************************
      *  Table size 12 x 28 = 336 bytes plus control fields.
      *
      * 07/11/25 vbc - Created.
      * 25/11/25 vbc - Added Cap-Cum-Interest-Pct for the CAPREPT
      *                footer (5 decimal places per the report spec).
       01  RP-Capcost-Table.
           03  Cap-Months-Run        pic 99         comp.
           03  Cap-Monthly-Rate      pic s9v9(9)     comp-3.
           03  Cap-Final-Cum-Int     pic s9(9)v99    comp-3.
           03  Cap-Cum-Interest-Pct  pic s9(3)v9(5)  comp-3.
           03  Cap-Line              occurs 12.
               05  Cap-Month            pic 99.
               05  Cap-Outstanding-Bal  pic s9(9)v99 comp-3.
               05  Cap-Monthly-Int      pic s9(9)v99 comp-3.
               05  Cap-Cumulative-Int   pic s9(9)v99 comp-3.
           03  filler                pic x(8).
      *
