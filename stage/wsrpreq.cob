      ********************************************
      *                                          *
      *  Record Definition For Pricing Request   *
      *           File                           *
      *     Read in arrival order - no key        *
      ********************************************
      *  File size 34 bytes - fixed, no filler.  Do NOT pad this
      *  one, every reader of the request file depends on the
      *  34-byte length tying exactly to the fields below.
      *
      * 04/11/25 vbc - Created.
      * 19/11/25 vbc - Req-Purchase-Price widened S9(9)V99 to allow
      *                a sign byte on input feeds that carry one.
      * Req-Sale-Type    : A = Annual, M = Monthly.
      * Req-Profit-Appl  : P = applied on purchase, S = applied on sale.
      * Req-Seller-Margin-Pct is captured only - not priced, see wsrpconst.cob.
       01  RP-Request-Record.
           03  Req-Request-Id        pic x(6).
           03  Req-Sale-Type         pic x.
           03  Req-Profit-Appl       pic x.
           03  Req-Purchase-Price    pic s9(9)v99.
           03  Req-Selic-Rate-Pct    pic 9(3)v99.
           03  Req-Profit-Rate-Pct   pic 9(3)v99.
           03  Req-Seller-Margin-Pct pic 9(3)v99.
      *
