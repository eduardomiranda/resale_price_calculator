      *********************************************
      *                                           *
      *  Record Definition For Priced Result      *
      *           File                            *
      *     Written one per request - incl. any   *
      *     rejects                               *
      *********************************************
      *  File size 37 bytes padded to 40 by filler.
      *
      * 06/11/25 vbc - Created.
      * 21/11/25 vbc - Widened filler to leave room for a future
      *                batch/run-id stamp without another resize
      *                of this file.
       01  RP-Result-Record.
           03  Res-Request-Id        pic x(6).
           03  Res-Sale-Type         pic x.
           03  Res-Profit-Appl       pic x.
           03  Res-Sale-Price        pic 9(9)v99.
           03  Res-Net-Profit        pic s9(9)v99.
           03  Res-Interest-Pct      pic 9(3)v99.
           03  Res-Status            pic xx.
           03  filler                pic x(3).
      *
