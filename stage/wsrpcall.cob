      * Linkage block passed from Rp010 to Rp020 when calling for
      * the per-request Capcost and Sensitivity prints.
      *
      * 12/11/25 vbc - Created, adapted from the general-purpose
      *                Ws-Calling-Data block used across ACAS.
      * 02/12/25 vbc - Added Rpc-Print-Term-Code so Rp020 can tell
      *                Rp010 a print file could not be opened.
       01  RP-Calling-Data.
           03  Rpc-Called            pic x(8).
           03  Rpc-Caller            pic x(8).
           03  Rpc-Print-Term-Code   pic 99.
           03  filler                pic x(6).
      *
