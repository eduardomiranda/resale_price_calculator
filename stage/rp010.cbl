      ****************************************************************
      *                                                              *
      *                  Resale Pricing       Main Batch             *
      *        Reads the pricing-request file, prices each           *
      *        request and writes the priced-result file,            *
      *        calling Rp020 for the per-request prints               *
      *                                                              *
      ****************************************************************
      *
       identification          division.
      *================================
      *
           program-id.         rp010.
      *
      *    Author.             V B Coen FBCS, FIDM, FIDPM, 04/11/1982.
      *
      *    Installation.       Applewood Computers.
      *
      *    Date-Written.       04/11/1982.
      *
      *    Date-Compiled.
      *
      *    Security.           Copyright (C) 1982-2026, Vincent Bryan
      *                        Coen.  Distributed under the GNU
      *                        General Public License.  See the file
      *                        COPYING for details.
      *
      *    Remarks.            Resale Price Calculation batch driver.
      *                        Runs PRICING, CAPCOST and MININT for
      *                        every request on the Pricing Request
      *                        file and writes the Priced Result
      *                        file.  Calls Rp020 per request for the
      *                        Capital-Cost and Sensitivity prints.
      *
      *    Version.            See Prog-Name in WS.
      *
      *    Called modules.     Rp020.
      *
      *    Files used :
      *                        Rp-Request-File.  Input, line seq.
      *                        Rp-Result-File.   Output, line seq.
      *
      *    Error messages used.
      *                        RP001 - RP007.
      *
      * Changes:
      * 04/11/82 vbc -     Created.
      * 19/06/84 vbc - 1.1 Constant amortisation CAPCOST schedule
      *                    added - prior release priced off input
      *                    interest rate direct, no longer allowed.
      * 02/02/91 vbc - 1.2 Added Profit-On-Sale pricing mode.
      * 14/09/98 vbc - 1.3 Y2K - Req record carried a 2-digit year
      *                    stamp in an earlier release; field dropped,
      *                    no date fields remain on this file.
      * 11/03/09 vbc -     Migration to Open Cobol v3.00.00.
      * 24/10/16 vbc -     Now using wsnames style copybook split -
      *                    tax constants moved to wsrpconst.cob.
      * 16/04/24 vbc -     Copyright notice update superseding all
      *                    previous notices.
      * 29/10/25 vbc - 2.0 Rebuilt as a stand-alone Resale Pricing
      *                    job, split out of the old estimating
      *                    worksheet macro.  Req/Res record layouts
      *                    finalised.
      * 18/11/25 vbc -  .1 Added Seller-Margin-Pct passthrough field -
      *                    captured only, see wsrpreq.cob.
      * 03/12/25 vbc -  .2 MININT ceiling rule corrected - was
      *                    truncating instead of rounding up.
      * 21/12/25 vbc -  .3 Sensitivity window widened from fixed +/-3
      *                    to Rp-Default-Delta via wsrpconst.cob.
      * 09/01/26 vbc -  .4 Added ROUNDED to every place a 6-decimal
      *                    working field is struck off to 2 decimals
      *                    (sale price, net profit, Capcost schedule) -
      *                    was truncating toward zero, should round
      *                    half-up.
      *
      ****************************************************************
      *
      * Copyright Notice.
      * ****************
      *
      * This program is part of the Applewood Computers Accounting
      * System and is Copyright (c) Vincent B Coen, 1982-2026 and
      * later.
      *
      * This program is free software; you can redistribute it and/or
      * modify it under the terms of the GNU General Public License
      * as published by the Free Software Foundation; version 3 and
      * later as revised for personal usage only and that includes
      * for use within a business but without repackaging or for
      * resale in any way.
      *
      * Distributed in the hope that it will be useful, but WITHOUT
      * ANY WARRANTY; without even the implied warranty of
      * MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
      * GNU General Public License for more details.
      *
      ****************************************************************
      *
       environment             division.
      *================================
      *
       configuration            section.
       special-names.
           class Rp-Numeric is "0" thru "9"
           C01 is Top-Of-Form
           UPSI-0 is Rp-Debug-Switch.
      *
       input-output             section.
       file-control.
           select  Rp-Request-File  assign       RPREQIN
                                     organization line sequential
                                     status       Rp-Req-Status.
      *
           select  Rp-Result-File   assign       RPRESOUT
                                     organization line sequential
                                     status       Rp-Res-Status.
      *
       data                     division.
      *================================
      *
       file section.
      *
       fd  Rp-Request-File.
           copy "wsrpreq.cob".
      *
       fd  Rp-Result-File.
           copy "wsrpres.cob".
      *
       working-storage section.
      *-----------------------
       77  Prog-Name               pic x(15) value "RP010 (2.0.03)".
      *
       copy "wsrpconst.cob".
       copy "wsrpcap.cob".
       copy "wsrpsns.cob".
       copy "wsrpcall.cob".
      *
       01  WS-Status-Flags.
           03  Rp-Req-Status       pic xx  value "00".
           03  Rp-Res-Status       pic xx  value "00".
           03  WS-Eof-Sw           pic x   value "N".
               88  WS-Eof                  value "Y".
               88  WS-Not-Eof               value "N".
      *
       01  WS-Rate-Fields.
           03  WS-Tax-Rate          pic s9v9(6)  comp-3.
           03  WS-Profit-Rate       pic s9v9(6)  comp-3.
           03  WS-Interest-Rate     pic s9v9(6)  comp-3.
           03  WS-Net-Multiplier    pic s9v9(6)  comp-3.
           03  WS-Denominator       pic s9v9(6)  comp-3.
      *
      * WS-Rate-Fields-Tbl lets the five rate fields above be stepped
      * through as a table rather than named individually - kept for
      * any future trace/dump coded behind Rp-Debug-Switch.
       01  WS-Rate-Fields-Tbl redefines WS-Rate-Fields.
           03  WS-Rate-Entry        pic s9v9(6)  comp-3 occurs 5.
      *
       01  WS-Money-Fields.
           03  WS-Purchase-Price    pic s9(9)v9(6)  comp-3.
           03  WS-Sale-Price        pic s9(9)v9(6)  comp-3.
           03  WS-Annual-Sale       pic s9(9)v9(6)  comp-3.
           03  WS-Net-Profit        pic s9(9)v9(6)  comp-3.
      *
       01  WS-Money-Fields-Tbl redefines WS-Money-Fields.
           03  WS-Money-Entry       pic s9(9)v9(6)  comp-3 occurs 4.
      *
       01  WS-Interest-Fields.
           03  WS-Selic-Rate        pic s9v9(6)    comp-3.
           03  WS-Min-Int-Pct       pic s9(3)v9(5) comp-3.
           03  WS-Min-Int-Whole     pic s9(3)      comp-3.
           03  WS-Int-Remainder     pic s9v9(5)    comp-3.
           03  WS-Ceiling-Int-Pct   pic s9(3)      comp-3.
      *
       01  Error-Code               pic 9          comp.
      *
       01  WS-Edit-Fields.
           03  WS-Sale-Price-Ed     pic 9(9)v99.
           03  WS-Net-Profit-Ed     pic s9(9)v99.
           03  WS-Ceiling-Int-Ed    pic 9(3)v99.
      *
       01  WS-Control-Totals.
           03  WS-Recs-Read        pic 9(5)      comp.
           03  WS-Recs-Priced      pic 9(5)      comp.
           03  WS-Recs-Rejected    pic 9(5)      comp.
           03  WS-Tot-Sale-Price   pic s9(11)v99 comp-3.
           03  WS-Tot-Net-Profit   pic s9(11)v99 comp-3.
      *
       01  WS-Totals-Edit.
           03  WS-Recs-Read-Ed      pic zz,zz9.
           03  WS-Recs-Priced-Ed    pic zz,zz9.
           03  WS-Recs-Rejected-Ed  pic zz,zz9.
           03  WS-Tot-Sale-Ed       pic z,zzz,zz9.99.
           03  WS-Tot-Profit-Ed     pic -,zzz,zz9.99.
      *
      *  WS-Control-Counts lets the three record counters above be
      *  stepped through as a table when Aa090 builds the totals
      *  display, instead of moving each one by name.
       01  WS-Control-Counts redefines WS-Control-Totals.
           03  WS-Count-Entry       pic 9(5)      comp occurs 3.
           03  filler               pic s9(11)v99 comp-3 occurs 2.
      *
       01  Error-Messages.
           03  RP001   pic x(33) value "RP001 Purchase price must be > 0".
           03  RP002   pic x(32) value "RP002 Tax rate out of range 0-1".
           03  RP003   pic x(35) value "RP003 Profit rate out of range 0-1".
           03  RP004   pic x(31) value "RP004 Interest rate must be >=0".
           03  RP005   pic x(28) value "RP005 1 minus tax rate <= 0".
           03  RP006   pic x(34) value "RP006 Margin plus tax rate >= 100".
           03  RP007   pic x(40) value "RP007 Invalid sale type or appl code".
      *
       01  A                    pic s9(3)       comp.
       01  B                    pic s9(3)       comp.
       01  I                    pic 99          comp.
      *
       linkage section.
      ****************
      *
       procedure division.
      *===================
      *
       aa000-Main                  section.
      *************************************
           display  Prog-Name " starting".
           perform  aa010-Open-Files.
           move     zero to WS-Recs-Read
                             WS-Recs-Priced
                             WS-Recs-Rejected.
           move     zero to WS-Tot-Sale-Price
                             WS-Tot-Net-Profit.
           perform  bb000-Process-Request thru bb000-Exit
                    until WS-Eof.
           perform  aa090-Print-Totals.
           perform  aa099-Close-Files.
           go to    zz999-End-Of-Program.
      *
       aa000-Exit.  exit section.
      *
       aa010-Open-Files             section.
      *************************************
           open     input  Rp-Request-File.
           if       Rp-Req-Status not = "00"
                    display  "RP010 - cannot open request file, status "
                             Rp-Req-Status
                    move     1 to Return-Code
                    goback
           end-if.
      *
           open     output Rp-Result-File.
           if       Rp-Res-Status not = "00"
                    display  "RP010 - cannot open result file, status "
                             Rp-Res-Status
                    close    Rp-Request-File
                    move     1 to Return-Code
                    goback
           end-if.
      *
           read     Rp-Request-File
                    at end
                             set WS-Eof to true.
      *
       aa010-Exit.  exit section.
      *
       aa090-Print-Totals            section.
      ***************************************
           move     WS-Recs-Read      to WS-Recs-Read-Ed.
           move     WS-Recs-Priced    to WS-Recs-Priced-Ed.
           move     WS-Recs-Rejected  to WS-Recs-Rejected-Ed.
           move     WS-Tot-Sale-Price to WS-Tot-Sale-Ed.
           move     WS-Tot-Net-Profit to WS-Tot-Profit-Ed.
      *
           display  " ".
           display  "Resale Pricing - control totals".
           display  "Records read       " WS-Recs-Read-Ed.
           display  "Records priced      " WS-Recs-Priced-Ed.
           display  "Records rejected    " WS-Recs-Rejected-Ed.
           display  "Total sale price    " WS-Tot-Sale-Ed.
           display  "Total net profit    " WS-Tot-Profit-Ed.
      *
       aa090-Exit.  exit section.
      *
       aa099-Close-Files             section.
      **************************************
           close    Rp-Request-File
                    Rp-Result-File.
      *
       aa099-Exit.  exit section.
      *
       bb000-Process-Request        section.
      **************************************
      * One cycle of the PRICING main flow - BATCH FLOW step 2.
      *
           add      1 to WS-Recs-Read.
           move     spaces           to RP-Result-Record.
           move     Req-Request-Id   to Res-Request-Id.
           move     Req-Sale-Type    to Res-Sale-Type.
           move     Req-Profit-Appl  to Res-Profit-Appl.
      *
           perform  bb020-Validate-Request.
           if       Error-Code not = zero
                    perform bb090-Reject-Request
                    go to bb000-Read-Next
           end-if.
      *
           perform  bb040-Run-Capcost-Schedule.
           perform  bb045-Derive-Interest-Rate.
           perform  bb030-Compute-Price-And-Profit.
      *
           move     WS-Sale-Price-Ed  to Res-Sale-Price.
           move     WS-Net-Profit-Ed  to Res-Net-Profit.
           move     WS-Ceiling-Int-Ed to Res-Interest-Pct.
           move     "OK"              to Res-Status.
      *
           add      1             to WS-Recs-Priced.
           add      WS-Sale-Price-Ed to WS-Tot-Sale-Price.
           add      WS-Net-Profit-Ed to WS-Tot-Net-Profit.
      *
           if       Req-Sale-Type = "A"
                    perform bb050-Build-Sensitivity
           else
                    move zero to Sns-Lines-Used
           end-if.
      *
           perform  cc000-Call-Rp020.
      *
           write    RP-Result-Record.
      *
       bb000-Read-Next.
           read     Rp-Request-File
                    at end
                             set WS-Eof to true.
      *
       bb000-Exit.  exit section.
      *
       bb020-Validate-Request        section.
      ***************************************
      * BUSINESS RULES - PRICING validation, checked in rule order.
      *
           move     zero         to Error-Code.
           move     Req-Purchase-Price  to WS-Purchase-Price.
           move     RP-Tax-Rate         to WS-Tax-Rate.
           compute  WS-Profit-Rate    = Req-Profit-Rate-Pct / 100.
           move     Req-Selic-Rate-Pct  to WS-Selic-Rate.
           divide   WS-Selic-Rate by 100 giving WS-Selic-Rate.
      *
           if       WS-Purchase-Price not > zero
                    move 1 to Error-Code
                    move "E1" to Res-Status
                    go to bb020-Exit
           end-if.
      *
           if       WS-Tax-Rate < zero or WS-Tax-Rate not < 1
                    move 2 to Error-Code
                    move "E2" to Res-Status
                    go to bb020-Exit
           end-if.
      *
           if       WS-Profit-Rate < zero or WS-Profit-Rate not < 1
                    move 3 to Error-Code
                    move "E3" to Res-Status
                    go to bb020-Exit
           end-if.
      *
           if       WS-Selic-Rate < zero
                    move 4 to Error-Code
                    move "E4" to Res-Status
                    go to bb020-Exit
           end-if.
      *
           compute  WS-Denominator = 1 - WS-Tax-Rate.
           if       WS-Denominator not > zero
                    move 5 to Error-Code
                    move "E5" to Res-Status
                    go to bb020-Exit
           end-if.
      *
           if       Req-Profit-Appl = "S"
                    compute  WS-Denominator = 1 - WS-Profit-Rate
                                                 - WS-Tax-Rate
                    if       WS-Denominator not > zero
                             move 6 to Error-Code
                             move "E6" to Res-Status
                             go to bb020-Exit
                    end-if
           end-if.
      *
           if       (Req-Sale-Type not = "A" and Req-Sale-Type not = "M")
              or     (Req-Profit-Appl not = "P" and Req-Profit-Appl not = "S")
                    move 7 to Error-Code
                    move "E7" to Res-Status
           end-if.
      *
       bb020-Exit.  exit section.
      *
       bb090-Reject-Request           section.
      ****************************************
           move     zero to Res-Sale-Price
                             Res-Net-Profit
                             Res-Interest-Pct.
           add      1 to WS-Recs-Rejected.
      *
           evaluate Error-Code
               when  1  display Req-Request-Id " " RP001
               when  2  display Req-Request-Id " " RP002
               when  3  display Req-Request-Id " " RP003
               when  4  display Req-Request-Id " " RP004
               when  5  display Req-Request-Id " " RP005
               when  6  display Req-Request-Id " " RP006
               when  7  display Req-Request-Id " " RP007
           end-evaluate.
      *
           write    RP-Result-Record.
      *
       bb090-Exit.  exit section.
      *
       bb030-Compute-Price-And-Profit  section.
      *****************************************
      * BUSINESS RULES - PRICING formulas.  WS-Interest-Rate was set
      * by bb045 to the ceiling of the minimum acceptable interest,
      * not taken from the request.
      *
           compute  WS-Net-Multiplier = 1 / (1 - WS-Tax-Rate).
      *
           evaluate true
               when  Req-Sale-Type = "A" and Req-Profit-Appl = "P"
                     perform bb031-Annual-On-Purchase
               when  Req-Sale-Type = "A" and Req-Profit-Appl = "S"
                     perform bb032-Annual-On-Sale
               when  Req-Sale-Type = "M" and Req-Profit-Appl = "P"
                     perform bb033-Monthly-On-Purchase
               when  Req-Sale-Type = "M" and Req-Profit-Appl = "S"
                     perform bb034-Monthly-On-Sale
           end-evaluate.
      *
      *  Final amounts round half-up to 2 decimals here - the 6-decimal
      *  working fields above stay at full precision for the formulas.
           compute  WS-Sale-Price-Ed rounded = WS-Sale-Price.
           compute  WS-Net-Profit-Ed rounded = WS-Net-Profit.
      *
       bb030-Exit.  exit section.
      *
       bb031-Annual-On-Purchase        section.
      *****************************************
           compute  WS-Sale-Price = (WS-Purchase-Price * WS-Net-Multiplier)
                   + (WS-Purchase-Price * WS-Profit-Rate * WS-Net-Multiplier).
           compute  WS-Net-Profit = WS-Sale-Price
                   - (WS-Sale-Price * WS-Tax-Rate)
                   - WS-Purchase-Price.
      *
       bb031-Exit.  exit section.
      *
       bb032-Annual-On-Sale             section.
      ******************************************
           compute  WS-Denominator = 1 - WS-Profit-Rate - WS-Tax-Rate.
           compute  WS-Sale-Price = WS-Purchase-Price / WS-Denominator.
           compute  WS-Net-Profit = WS-Sale-Price
                   - (WS-Sale-Price * WS-Tax-Rate)
                   - WS-Purchase-Price.
      *
       bb032-Exit.  exit section.
      *
       bb033-Monthly-On-Purchase        section.
      ******************************************
           compute  WS-Annual-Sale =
                     (WS-Purchase-Price * WS-Net-Multiplier)
                   + (WS-Purchase-Price * WS-Profit-Rate * WS-Net-Multiplier)
                   + (WS-Purchase-Price * WS-Interest-Rate * WS-Net-Multiplier).
           compute  WS-Sale-Price = WS-Annual-Sale / 12.
           compute  WS-Net-Profit = WS-Annual-Sale
                   - (WS-Annual-Sale * WS-Tax-Rate)
                   - (WS-Purchase-Price * WS-Interest-Rate)
                   - WS-Purchase-Price.
      *
       bb033-Exit.  exit section.
      *
       bb034-Monthly-On-Sale            section.
      ******************************************
           compute  WS-Denominator = 1 - WS-Profit-Rate - WS-Tax-Rate.
           compute  WS-Annual-Sale =
                     (WS-Purchase-Price / WS-Denominator)
                   + (WS-Purchase-Price * WS-Interest-Rate * WS-Net-Multiplier).
           compute  WS-Sale-Price = WS-Annual-Sale / 12.
           compute  WS-Net-Profit = WS-Annual-Sale
                   - (WS-Annual-Sale * WS-Tax-Rate)
                   - (WS-Purchase-Price * WS-Interest-Rate)
                   - WS-Purchase-Price.
      *
       bb034-Exit.  exit section.
      *
       bb040-Run-Capcost-Schedule       section.
      ******************************************
      * CAPCOST - month-by-month interest on a declining balance,
      * monthly-equivalent compound SELIC rate.  Always run over
      * Rp-Capcost-Months (12) regardless of the request's own
      * sale type - MININT needs it even for annual requests.
      *
           move     Rp-Capcost-Months to Cap-Months-Run.
           compute  Cap-Monthly-Rate =
                    (1 + WS-Selic-Rate) ** (1 / Rp-Capcost-Months) - 1.
           compute  Cap-Outstanding-Bal (1) rounded = WS-Purchase-Price.
           move     zero to Cap-Final-Cum-Int.
      *
           move     1 to I.
           perform  bb041-Capcost-One-Month
                    until I > Cap-Months-Run.
      *
           compute  Cap-Cum-Interest-Pct =
                    (Cap-Final-Cum-Int / WS-Purchase-Price) * 100.
      *
       bb040-Exit.  exit section.
      *
       bb041-Capcost-One-Month          section.
      ******************************************
      *  Cap-Outstanding-Bal and Cap-Monthly-Int are stored at 2
      *  decimals, so each month's figure rounds half-up as it is
      *  struck off the 6-decimal working fields.
           if       I > 1
                    compute  Cap-Outstanding-Bal (I) rounded =
                             Cap-Outstanding-Bal (I - 1)
                           - (WS-Purchase-Price / Cap-Months-Run)
           end-if.
      *
           compute  Cap-Monthly-Int (I) rounded =
                    Cap-Outstanding-Bal (I) * Cap-Monthly-Rate.
           add      Cap-Monthly-Int (I) to Cap-Final-Cum-Int.
           move     Cap-Final-Cum-Int to Cap-Cumulative-Int (I).
           move     I                 to Cap-Month (I).
      *
           add      1 to I.
      *
       bb041-Exit.  exit section.
      *
       bb045-Derive-Interest-Rate      section.
      *****************************************
      * MININT - effective interest rate used in pricing is the
      * ceiling of the minimum acceptable percent, as a decimal.
      *
           move     Cap-Cum-Interest-Pct to WS-Min-Int-Pct.
           divide   WS-Min-Int-Pct by 1 giving WS-Min-Int-Whole
                    remainder WS-Int-Remainder.
           if       WS-Int-Remainder > zero
                    add 1 to WS-Min-Int-Whole
           end-if.
           move     WS-Min-Int-Whole to WS-Ceiling-Int-Pct.
           divide   WS-Ceiling-Int-Pct by 100 giving WS-Interest-Rate.
           move     WS-Ceiling-Int-Pct to WS-Ceiling-Int-Ed.
      *
       bb045-Exit.  exit section.
      *
       bb050-Build-Sensitivity          section.
      ******************************************
      * SENSIT - candidate profit margins B-delta .. B+delta, annual
      * pricing only.  Invalid candidates (fail validation) are
      * simply not added to the table.
      *
           move     Req-Profit-Rate-Pct to Sns-Base-Margin-Pct.
           move     Rp-Default-Delta to Sns-Delta.
           move     zero             to Sns-Lines-Used.
      *
           compute  B = Sns-Base-Margin-Pct - Sns-Delta.
           perform  bb051-Sensit-One-Candidate
                    varying A from B by 1
                    until A > Sns-Base-Margin-Pct + Sns-Delta.
      *
       bb050-Exit.  exit section.
      *
       bb051-Sensit-One-Candidate        section.
      *******************************************
           compute  WS-Profit-Rate = A / 100.
           compute  WS-Denominator = 1 - WS-Profit-Rate - WS-Tax-Rate.
      *
           evaluate true
               when  A < zero or WS-Profit-Rate not < 1
                     continue
               when  Req-Profit-Appl = "S" and WS-Denominator not > zero
                     continue
               when  other
                     perform bb052-Sensit-Price-Annual
                     add 1 to Sns-Lines-Used
                     move A  to Sns-Profit-Pct (Sns-Lines-Used)
                     move WS-Sale-Price-Ed
                          to Sns-Sale-Price (Sns-Lines-Used)
                     move "Y" to Sns-Line-Valid (Sns-Lines-Used)
           end-evaluate.
      *
       bb051-Exit.  exit section.
      *
       bb052-Sensit-Price-Annual          section.
      ********************************************
           if       Req-Profit-Appl = "P"
                    compute  WS-Sale-Price =
                             (WS-Purchase-Price * WS-Net-Multiplier)
                           + (WS-Purchase-Price * WS-Profit-Rate
                                                 * WS-Net-Multiplier)
           else
                    compute  WS-Sale-Price =
                             WS-Purchase-Price / WS-Denominator
           end-if.
           compute  WS-Sale-Price-Ed rounded = WS-Sale-Price.
      *
       bb052-Exit.  exit section.
      *
       cc000-Call-Rp020                    section.
      *********************************************
      * Hand the freshly built Capcost and Sensitivity tables to
      * Rp020 for printing - BATCH FLOW note "also drives CAPREPT".
      *
           move     "RP020" to Rpc-Called.
           move     "RP010" to Rpc-Caller.
           move     zero    to Rpc-Print-Term-Code.
           call     "RP020" using RP-Calling-Data
                                  RP-Request-Record
                                  RP-Capcost-Table
                                  RP-Sensit-Table.
           if       Rpc-Print-Term-Code not = zero
                    display  "RP010 - RP020 reported a print error for "
                             Req-Request-Id
           end-if.
      *
       cc000-Exit.  exit section.
      *
       zz999-End-Of-Program  section.
      *********************************************
      * Tell Rp020 the job is over so it closes the two print files
      * and reports its own printed-report count.
      *
           move     99 to Rpc-Print-Term-Code.
           call     "RP020" using RP-Calling-Data
                                  RP-Request-Record
                                  RP-Capcost-Table
                                  RP-Sensit-Table.
           goback.
      *
       zz999-Exit.  exit section.
